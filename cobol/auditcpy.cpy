000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* MEMBER   :  AUDITCPY                                            00000500
000600*                                                                 00000600
000700* AUTHOR   :  Doug Stout                                          00000700
000800*                                                                 00000800
001000* ONE AUDIT-RECORD PER CLAIM STATUS TRANSITION. SHARED BY THE     00001000
001100* AUDIT-LOG FD AND THE WORKING-STORAGE LINE CLMBAT1 BUILDS        00001100
001200* BEFORE EACH WRITE.                                              00001200
001300*                                                                 00001300
001400* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE     00001400
001500*------------------------------------------------------------     00001500
001600* D.STOUT                 | 01/09/87 |  ORIGINAL MEMBER           00001600
001700* J.FALCO                 | 06/14/94 |  CR 8814 ADD ATTEMPT-NO    00001700
001800***************************************************************** 00001800
001900 05  :TAG:-REC.                                                   00001900
002000     10  :TAG:-CLAIM-ID         PIC X(10).                        00002000
002100     10  FILLER                 PIC X(01)     VALUE ','.          00002100
002200     10  :TAG:-WORKER-ID        PIC X(08).                        00002200
002300     10  FILLER                 PIC X(01)     VALUE ','.          00002300
002400     10  :TAG:-OLD-STATUS       PIC X(10).                        00002400
002500     10  FILLER                 PIC X(01)     VALUE ','.          00002500
002600     10  :TAG:-NEW-STATUS       PIC X(10).                        00002600
002700     10  FILLER                 PIC X(01)     VALUE ','.          00002700
002800     10  :TAG:-ATTEMPT-NO       PIC 9(04).                        00002800
002900     10  FILLER                 PIC X(09).                        00002900
