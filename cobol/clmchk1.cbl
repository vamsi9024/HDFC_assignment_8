000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM  :  CLMCHK1                                             00000500
000600*                                                                 00000600
000700 IDENTIFICATION DIVISION.                                         00000700
000800 PROGRAM-ID.     CLMCHK1.                                         00000800
000900 AUTHOR.         J FALCO.                                         00000900
001000 INSTALLATION.   CLAIMS PROCESSING CENTER.                        00001000
001100 DATE-WRITTEN.   06/14/94.                                        00001100
001200 DATE-COMPILED.                                                   00001200
001300 SECURITY.       NON-CONFIDENTIAL.                                00001300
001400*                                                                 00001400
001500* REMARKS.  STANDS IN FOR THE OUTSIDE ADJUDICATION SERVICE THAT   00001500
001600*    CLMBAT1 WOULD CALL OVER THE NETWORK ON A LIVE RUN. EIGHTY    00001600
001700*    PERCENT OF CHECKS COME BACK APPROVED, FIFTEEN PERCENT COME   00001700
001800*    BACK AS A TRANSIENT FAILURE (RETRY CANDIDATE) AND FIVE       00001800
001900*    PERCENT COME BACK AS A PERMANENT FAILURE (OUTRIGHT REJECT).  00001900
002000*    THE DRAW IS A HOME-GROWN LINEAR CONGRUENTIAL GENERATOR - NO  00002000
002100*    CALL TO A SYSTEM RANDOM-NUMBER SERVICE IS AVAILABLE ON THIS  00002100
002200*    BOX, SO WE ROLL OUR OWN THE SAME WAY THE OLD SCORING LAB     00002200
002300*    PROGRAMS DID.  ALSO APPLIES THE RETRY-ESCALATION RULE ONCE   00002300
002400*    THE DRAW COMES BACK.                                         00002400
002500*                                                                 00002500
002600* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE     00002600
002700*------------------------------------------------------------     00002700
002800* J.FALCO                 | 06/14/94 |  ORIGINAL MEMBER, SPLIT    00002800
002900*                         |          |  OUT OF CLMBAT1 SO THE     00002900
003000*                         |          |  ADJUDICATION CHECK CAN BE 00003000
003100*                         |          |  SWAPPED FOR THE REAL CALL 00003100
003200*                         |          |  WITHOUT TOUCHING CLMBAT1  00003200
003300* J.FALCO                 | 02/11/99 |  CR 9946 Y2K - SEED THE    00003300
003400*                         |          |  GENERATOR FROM THE FULL   00003400
003500*                         |          |  4-DIGIT-YEAR TIME-OF-DAY  00003500
003600*                         |          |  CLOCK, NOT THE 2-DIGIT ONE00003600
003700* R.ACHAVA                | 08/30/99 |  CR 9978 RETRY-ESCALATION  00003700
003800*                         |          |  RULE MOVED IN HERE FROM   00003800
003900*                         |          |  CLMBAT1 400-ADJUDICATE    00003900
003910* T.HALAS                 | 03/15/01 |  CR 0219 NO LOGIC          00003910
003920*                         |          |  CHANGE IN HERE -          00003920
003930*                         |          |  CLMBAT1'S ATTEMPTS-       00003930
003940*                         |          |  TOTAL ROLLUP AND THE      00003940
003950*                         |          |  CSV AMOUNT RIGHT-         00003950
003960*                         |          |  JUSTIFY FIX WERE          00003960
003970*                         |          |  BOTH ON THE CALLING       00003970
003980*                         |          |  SIDE; NOTED FOR THE       00003980
003990*                         |          |  RECORD                    00003990
004000***************************************************************** 00004000
004100 ENVIRONMENT DIVISION.                                            00004100
004200 CONFIGURATION SECTION.                                           00004200
004300 SOURCE-COMPUTER. IBM-370.                                        00004300
004400 OBJECT-COMPUTER. IBM-370.                                        00004400
004500 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                             00004500
004600***************************************************************** 00004600
004700 DATA DIVISION.                                                   00004700
004800 WORKING-STORAGE SECTION.                                         00004800
004900*                                                                 00004900
005000 77  WS-SEEDED-SW          PIC X(01)  VALUE 'N'.                  00005000
005100     88  WS-ALREADY-SEEDED          VALUE 'Y'.                    00005100
005200*                                                                 00005200
005300 01  WS-SEED-CLOCK.                                               00005300
005400     05  WS-SEED-HH        PIC 9(02).                             00005400
005500     05  WS-SEED-MM        PIC 9(02).                             00005500
005600     05  WS-SEED-SS        PIC 9(02).                             00005600
005700     05  WS-SEED-HS        PIC 9(02).                             00005700
005800*                                                                 00005800
005900 01  WS-LCG-WORK.                                                 00005900
006000     05  WS-LCG-SEED       PIC S9(9)  COMP    VALUE 1.            00006000
006100     05  WS-LCG-PRODUCT    PIC S9(18) COMP    VALUE 0.            00006100
006200     05  WS-LCG-QUOTIENT   PIC S9(18) COMP    VALUE 0.            00006200
006300     05  WS-LCG-DRAW       PIC 9(09)  COMP    VALUE 0.            00006300
006400     05  FILLER            PIC X(06).                             00006400
006500*                                                                 00006500
006600*    DEBUG-LAB DIAGNOSTIC VIEWS - LEAVE THESE ALONE, THEY ARE     00006600
006700*    HOOKED INTO THE FAULT-ANALYSIS LAB EXERCISE.                 00006700
006800 01  WS-DRAW-DIAG          PIC 9(09).                             00006800
006900 01  WS-DRAW-DIAG-N REDEFINES WS-DRAW-DIAG PIC S9(8) COMP-3.      00006900
007000 01  WS-SEED-DIAG          PIC 9(09).                             00007000
007100 01  WS-SEED-DIAG-N REDEFINES WS-SEED-DIAG PIC S9(8) COMP-3.      00007100
007200 01  WS-CHECK-RESULT       PIC X(10)  VALUE SPACES.               00007200
007300 01  WS-CHECK-RESULT-DIAG REDEFINES WS-CHECK-RESULT PIC X(01).    00007300
007400*                                                                 00007400
007500 LINKAGE SECTION.                                                 00007500
007600 01  LK-ATTEMPTS           PIC 9(04)  COMP-3.                     00007600
007700 01  LK-RETRY-LIMIT        PIC 9(04)  COMP.                       00007700
007800 01  LK-RESULT-STATUS      PIC X(10).                             00007800
007900*                                                                 00007900
008000***************************************************************** 00008000
008100 PROCEDURE DIVISION USING LK-ATTEMPTS, LK-RETRY-LIMIT,            00008100
008200                          LK-RESULT-STATUS.                       00008200
008300***************************************************************** 00008300
008400                                                                  00008400
008500 000-RUN-CHECK.                                                   00008500
008600     PERFORM 050-SEED-GENERATOR-IF-NEEDED.                        00008600
008700     PERFORM 100-RUN-EXTERNAL-CHECK.                              00008700
008800     PERFORM 200-APPLY-RETRY-RULE.                                00008800
008900     GOBACK.                                                      00008900
009000                                                                  00009000
009100***************************************************************** 00009100
009200*    EXTERNALCHECKER - THE EIGHTY/FIFTEEN/FIVE BANDED DRAW        00009200
009300***************************************************************** 00009300
009400 050-SEED-GENERATOR-IF-NEEDED.                                    00009400
009500     IF NOT WS-ALREADY-SEEDED                                     00009500
009600         ACCEPT WS-SEED-CLOCK FROM TIME                           00009600
009700         COMPUTE WS-LCG-SEED =                                    00009700
009800             ((WS-SEED-HH * 60 + WS-SEED-MM) * 60 + WS-SEED-SS)   00009800
009900                  * 100 + WS-SEED-HS + 1                          00009900
010000         SET WS-ALREADY-SEEDED TO TRUE                            00010000
010100     END-IF.                                                      00010100
010200                                                                  00010200
010300 100-RUN-EXTERNAL-CHECK.                                          00010300
010400*    CLASSIC LCG: X(N+1) = (X(N) * 1103515245 + 12345) MOD 2**31  00010400
010500     COMPUTE WS-LCG-PRODUCT =                                     00010500
010600         (WS-LCG-SEED * 1103515245) + 12345.                      00010600
010700     DIVIDE WS-LCG-PRODUCT BY 2147483648                          00010700
010800         GIVING WS-LCG-QUOTIENT                                   00010800
010900         REMAINDER WS-LCG-SEED.                                   00010900
011000     IF WS-LCG-SEED < 0                                           00011000
011100         ADD 2147483648 TO WS-LCG-SEED                            00011100
011200     END-IF.                                                      00011200
011300     MOVE WS-LCG-SEED TO WS-SEED-DIAG-N.                          00011300
011400     COMPUTE WS-LCG-DRAW =                                        00011400
011500         (WS-LCG-SEED * 1000000000) / 2147483648.                 00011500
011600     MOVE WS-LCG-DRAW TO WS-DRAW-DIAG-N.                          00011600
011700     IF WS-LCG-DRAW < 800000000                                   00011700
011800         MOVE 'APPROVED  ' TO WS-CHECK-RESULT                     00011800
011900     ELSE                                                         00011900
012000         IF WS-LCG-DRAW < 950000000                               00012000
012100             MOVE 'TRANSIENT ' TO WS-CHECK-RESULT                 00012100
012200         ELSE                                                     00012200
012300             MOVE 'PERMANENT ' TO WS-CHECK-RESULT                 00012300
012400         END-IF                                                   00012400
012500     END-IF.                                                      00012500
012600                                                                  00012600
012700***************************************************************** 00012700
012800*    RETRY-ESCALATION RULE (CR 9978)                              00012800
012900***************************************************************** 00012900
013000 200-APPLY-RETRY-RULE.                                            00013000
013100     EVALUATE WS-CHECK-RESULT                                     00013100
013200        WHEN 'APPROVED  '                                         00013200
013300             MOVE 'APPROVED  ' TO LK-RESULT-STATUS                00013300
013400        WHEN 'PERMANENT '                                         00013400
013500             MOVE 'REJECTED  ' TO LK-RESULT-STATUS                00013500
013600        WHEN 'TRANSIENT '                                         00013600
013700             IF LK-ATTEMPTS >= LK-RETRY-LIMIT                     00013700
013800                 MOVE 'ESCALATED ' TO LK-RESULT-STATUS            00013800
013900             ELSE                                                 00013900
014000                 MOVE 'PENDING   ' TO LK-RESULT-STATUS            00014000
014100             END-IF                                               00014100
014200        WHEN OTHER                                                00014200
014300             MOVE 'ESCALATED ' TO LK-RESULT-STATUS                00014300
014400     END-EVALUATE.                                                00014400
