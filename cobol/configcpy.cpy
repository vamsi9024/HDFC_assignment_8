000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* MEMBER   :  CONFIGCPY                                           00000500
000600*                                                                 00000600
000700* AUTHOR   :  Doug Stout                                          00000700
000800*                                                                 00000800
000900* THE EIGHT RUN-TIME PARAMETERS READ FROM CONFIG-FILE AT START-UP.00000900
001000* ONE COPY ONLY - NO :TAG: REPLACEMENT NEEDED, CLMBAT1 IS THE     00001000
001100* ONLY USER OF THIS SHAPE.                                        00001100
001200*                                                                 00001200
001300* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE     00001300
001400*------------------------------------------------------------     00001400
001500* D.STOUT                 | 01/09/87 |  ORIGINAL MEMBER           00001500
001600* J.FALCO                 | 06/14/94 |  CR 8814 ADD FRAUD KEYS    00001600
001700***************************************************************** 00001700
001800 01  WS-CONFIG-VALUES.                                            00001800
001900     05  WS-CFG-WORKER-COUNT        PIC 9(04)     COMP.           00001900
002000     05  WS-CFG-BACKLOG-CAPACITY    PIC 9(06)     COMP.           00002000
002100     05  WS-CFG-RETRY-LIMIT         PIC 9(04)     COMP.           00002100
002200     05  WS-CFG-SUSPICIOUS-TYPE     PIC X(15).                    00002200
002300     05  WS-CFG-SUSPICIOUS-AMOUNT   PIC 9(09).                    00002300
002400     05  WS-CFG-SUSPICIOUS-THRESH   PIC 9(04)     COMP.           00002400
002500     05  WS-CFG-WINDOW-SECONDS      PIC 9(06)     COMP.           00002500
002600     05  WS-CFG-THROTTLE-PAUSE-MS   PIC 9(09)     COMP.           00002600
002700     05  FILLER                     PIC X(10).                    00002700
