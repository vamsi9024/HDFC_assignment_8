000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM  :  CLMSRT1                                             00000500
000600*                                                                 00000600
000700 IDENTIFICATION DIVISION.                                         00000700
000800 PROGRAM-ID.     CLMSRT1.                                         00000800
000900 AUTHOR.         D STOUT.                                         00000900
001000 INSTALLATION.   CLAIMS PROCESSING CENTER.                        00001000
001100 DATE-WRITTEN.   03/22/91.                                        00001100
001200 DATE-COMPILED.                                                   00001200
001300 SECURITY.       NON-CONFIDENTIAL.                                00001300
001400*                                                                 00001400
001500* REMARKS.  SORTS THE CLAIM WORKING-TABLE CLMBAT1 BUILDS DURING   00001500
001600*    INGESTION SO THE TABLE IS IN THE ORDER THE DISPATCHER MUST   00001600
001700*    TAKE CLAIMS FROM: URGENT CLAIMS FIRST, OLDEST TIMESTAMP      00001700
001800*    FIRST WITHIN EACH URGENCY BAND. STRAIGHT INSERTION SORT,     00001800
001900*    CARRIED OVER FROM THE OLD ADSORT NUMBER-ARRAY ROUTINE - IT   00001900
002000*    IS STABLE, WHICH IS WHAT MAKES THE FIFO-WITHIN-URGENCY RULE  00002000
002100*    WORK WITHOUT A SEPARATE SEQUENCE FIELD.                      00002100
002200*                                                                 00002200
002300* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE     00002300
002400*------------------------------------------------------------     00002400
002500* D.STOUT                 | 03/22/91 |  ADAPTED FROM ADSORT1 FOR  00002500
002600*                         |          |  THE CLAIM-TABLE SHAPE     00002600
002700* J.FALCO                 | 06/14/94 |  CR 8814 COMPARE ON RANK   00002700
002800*                         |          |  THEN SEEN-TIME-ORD, NOT   00002800
002900*                         |          |  RAW CLAIM FIELDS          00002900
003000* J.FALCO                 | 02/11/99 |  CR 9945 Y2K - TIMESTAMP   00003000
003100*                         |          |  ORDERING KEY IS NOW A     00003100
003200*                         |          |  4-DIGIT-YEAR NUMBER, NOT  00003200
003300*                         |          |  THE OLD 2-DIGIT ONE       00003300
003310* T.HALAS                 | 03/15/01 |  CR 0219 CLMBAT1'S         00003310
003320*                         |          |  CALL WAS PASSING          00003320
003330*                         |          |  THE COUNT-PLUS-           00003330
003340*                         |          |  ARRAY GROUP INSTEAD       00003340
003350*                         |          |  OF THE ARRAY ITSELF -     00003350
003360*                         |          |  NO CHANGE NEEDED IN       00003360
003370*                         |          |  HERE, LK-CLAIM-TABLE      00003370
003380*                         |          |  WAS RIGHT ALL ALONG;      00003380
003390*                         |          |  NOTED FOR THE RECORD      00003390
003395*                         |          |  SINCE THE FIX WAS ON      00003395
003398*                         |          |  THE CALLING SIDE          00003398
003400***************************************************************** 00003400
003500 ENVIRONMENT DIVISION.                                            00003500
003600 CONFIGURATION SECTION.                                           00003600
003700 SOURCE-COMPUTER. IBM-370.                                        00003700
003800 OBJECT-COMPUTER. IBM-370.                                        00003800
003900 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                             00003900
004000 DATA DIVISION.                                                   00004000
004100 WORKING-STORAGE SECTION.                                         00004100
004200*                                                                 00004200
004300 01  WORK-VARIABLES.                                              00004300
004400     05  MOVE-FROM          PIC S9(8)   COMP       VALUE +0.      00004400
004500     05  INSERT-TO          PIC S9(8)   COMP       VALUE +0.      00004500
004600     05  FILLER             PIC X(06).                            00004600
004700*                                                                 00004700
004800 01  WS-SWITCHES.                                                 00004800
004900     05  WS-ENTRY-FITS-SW    PIC X(01)  VALUE 'N'.                00004900
005000         88  WS-ENTRY-FITS              VALUE 'Y'.                00005000
005100     05  FILLER              PIC X(05).                           00005100
005200*                                                                 00005200
005300 01  SAVE-CLM-GROUP.                                              00005300
005400     COPY CLAIMCPY REPLACING ==:TAG:== BY ==SAVE-CLM==            00005400
005450                        ==:TBLCLAUSE:== BY == ==.                 00005450
005500 01  SAVE-CLM-DIAG REDEFINES SAVE-CLM-GROUP PIC X(01).            00005500
005600*                                                                 00005600
005700*    DEBUG-LAB DIAGNOSTIC VIEWS - LEAVE THESE ALONE, THEY ARE     00005700
005800*    HOOKED INTO THE FAULT-ANALYSIS LAB EXERCISE.                 00005800
005900 01  WS-DEBUG-ENTRY-NO       PIC X(04)  VALUE SPACES.             00005900
006000 01  WS-DEBUG-ENTRY-NO-N REDEFINES WS-DEBUG-ENTRY-NO              00006000
006100                             PIC S9(3)  COMP-3.                   00006100
006200 01  WS-DEBUG-SORT-KEY       PIC X(02)  VALUE SPACES.             00006200
006300 01  WS-DEBUG-SORT-KEY-N REDEFINES WS-DEBUG-SORT-KEY              00006300
006400                             PIC S9(1)  COMP-3.                   00006400
006500*                                                                 00006500
006600 LINKAGE SECTION.                                                 00006600
006700 01  LK-CLAIM-COUNT         PIC S9(8)   COMP.                     00006700
006800 01  LK-CLAIM-TABLE.                                              00006800
006900     COPY CLAIMCPY REPLACING ==:TAG:== BY ==LK-CLM==              00006900
006950                   ==:TBLCLAUSE:== BY                             00006950
006970           ==OCCURS 0 TO 9999 TIMES DEPENDING ON LK-CLAIM-COUNT==.00006970
007200*                                                                 00007200
007300***************************************************************** 00007300
007400 PROCEDURE DIVISION USING LK-CLAIM-COUNT, LK-CLAIM-TABLE.         00007400
007500***************************************************************** 00007500
007600                                                                  00007600
007700 000-SORT-CLAIM-TABLE.                                            00007700
007800     MOVE 2 TO MOVE-FROM.                                         00007800
007900     PERFORM 100-INSERT-ONE-ENTRY                                 00007900
008000             UNTIL MOVE-FROM > LK-CLAIM-COUNT.                    00008000
008100     GOBACK.                                                      00008100
008200                                                                  00008200
008300 100-INSERT-ONE-ENTRY.                                            00008300
008400     MOVE MOVE-FROM TO WS-DEBUG-ENTRY-NO-N.                       00008400
008500     MOVE LK-CLM-REC(MOVE-FROM) TO SAVE-CLM-REC.                  00008500
008600     COMPUTE INSERT-TO = MOVE-FROM - 1.                           00008600
008700     MOVE 'N' TO WS-ENTRY-FITS-SW.                                00008700
008800     PERFORM 150-SHIFT-RIGHT-ONE                                  00008800
008900             UNTIL INSERT-TO <= 0 OR WS-ENTRY-FITS.               00008900
009000     MOVE SAVE-CLM-REC TO LK-CLM-REC(INSERT-TO + 1).              00009000
009100     ADD 1 TO MOVE-FROM.                                          00009100
009200                                                                  00009200
009300 150-SHIFT-RIGHT-ONE.                                             00009300
009400*    AN ENTRY ALREADY AHEAD OF (OR TIED WITH) THE ONE BEING       00009400
009500*    INSERTED FITS WHERE IT SITS - URGENT RANK DECIDES FIRST,     00009500
009600*    OLDEST SEEN-TIME-ORD DECIDES WITHIN A RANK.                  00009600
009700     IF LK-CLM-URGENT-RANK(INSERT-TO) < SAVE-CLM-URGENT-RANK      00009700
009800         OR ( LK-CLM-URGENT-RANK(INSERT-TO) = SAVE-CLM-URGENT-RANK00009800
009900              AND LK-CLM-SEEN-TIME-ORD(INSERT-TO)                 00009900
010000                     NOT > SAVE-CLM-SEEN-TIME-ORD )               00010000
010100         SET WS-ENTRY-FITS TO TRUE                                00010100
010200     ELSE                                                         00010200
010300         MOVE LK-CLM-REC(INSERT-TO) TO LK-CLM-REC(INSERT-TO + 1)  00010300
010400         COMPUTE INSERT-TO = INSERT-TO - 1                        00010400
010500     END-IF.                                                      00010500
