000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* MEMBER   :  CLAIMCPY                                            00000500
000600*                                                                 00000600
000700* AUTHOR   :  Doug Stout                                          00000700
000800*                                                                 00000800
000900* ONE CLAIM, AS CARRIED IN THE CLMBAT1 WORKING-TABLE AND IN THE   00000900
001000* CLMSRT1 LINKAGE ARRAY. THE :TAG: TOKEN IS REPLACED BY THE       00001000
001100* CALLING PROGRAM TO GIVE EACH COPY OF THE GROUP A DISTINCT       00001100
001200* DATA-NAME PREFIX (SEE CUSTCOPY FOR THE ORIGINAL OF THIS TRICK). 00001200
001210* THE :TBLCLAUSE: TOKEN CARRIES AN OCCURS CLAUSE FOR A CALLER     00001210
001220* BUILDING A TABLE OF CLAIMS - REPLACE WITH == ==  OTHERWISE.     00001220
001300*                                                                 00001300
001400* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE     00001400
001500*------------------------------------------------------------     00001500
001600* D.STOUT                 | 01/09/87 |  ORIGINAL CUSTCOPY MEMBER  00001600
001700* D.STOUT                 | 03/22/91 |  REUSED FOR CLAIM SHAPE,   00001700
001800*                         |          |  FIELDS RENAMED TO SUIT    00001800
001900* J.FALCO                 | 06/14/94 |  CR 8814 ADD ATTEMPTS CTR  00001900
001950* R.ACHAVA                | 08/30/99 |  CR 9978 ADD :TBLCLAUSE:   00001950
001960*                         |          |  TOKEN SO A TABLE'S OCCURS 00001960
001970*                         |          |  CAN RIDE ON THIS MEMBER   00001970
002000***************************************************************** 00002000
002100 05  :TAG:-REC          :TBLCLAUSE:.                              00002100
002200     10  :TAG:-CLAIM-ID         PIC X(10).                        00002200
002300     10  :TAG:-POLICY-NUMBER    PIC X(10).                        00002300
002400     10  :TAG:-CLAIM-AMOUNT     PIC 9(09).                        00002400
002500     10  :TAG:-CLAIM-TYPE       PIC X(15).                        00002500
002600     10  :TAG:-CLAIM-TIMESTAMP.                                   00002600
002700         15  :TAG:-TS-DATE.                                       00002700
002800             20  :TAG:-TS-YEAR       PIC 9(04).                   00002800
002900             20  FILLER              PIC X(01).                   00002900
003000             20  :TAG:-TS-MONTH      PIC 9(02).                   00003000
003100             20  FILLER              PIC X(01).                   00003100
003200             20  :TAG:-TS-DAY        PIC 9(02).                   00003200
003300         15  FILLER                  PIC X(01).                   00003300
003400         15  :TAG:-TS-TIME.                                       00003400
003500             20  :TAG:-TS-HOUR       PIC 9(02).                   00003500
003600             20  FILLER              PIC X(01).                   00003600
003700             20  :TAG:-TS-MINUTE     PIC 9(02).                   00003700
003800             20  FILLER              PIC X(01).                   00003800
003900             20  :TAG:-TS-SECOND     PIC 9(02).                   00003900
004000     10  :TAG:-PRIORITY-FLAG    PIC X(10).                        00004000
004100     10  :TAG:-STATUS           PIC X(10).                        00004100
004200         88  :TAG:-IS-PENDING        VALUE 'PENDING   '.          00004200
004300         88  :TAG:-IS-PROCESSING     VALUE 'PROCESSING'.          00004300
004400         88  :TAG:-IS-APPROVED       VALUE 'APPROVED  '.          00004400
004500         88  :TAG:-IS-REJECTED       VALUE 'REJECTED  '.          00004500
004600         88  :TAG:-IS-ESCALATED      VALUE 'ESCALATED '.          00004600
004700     10  :TAG:-ATTEMPTS         PIC 9(04)     COMP-3.             00004700
004800     10  :TAG:-URGENT-RANK      PIC 9(01)     COMP.               00004800
004900         88  :TAG:-RANK-URGENT       VALUE 0.                     00004900
005000         88  :TAG:-RANK-NORMAL       VALUE 1.                     00005000
005100     10  :TAG:-SEEN-TIME-ORD    PIC 9(14)     COMP-3.             00005100
005200     10  FILLER                 PIC X(04).                        00005200
