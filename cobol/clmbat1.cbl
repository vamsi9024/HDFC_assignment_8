000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  CLMBAT1                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* READS THE DAILY CLAIMS FEED AND THE RUN-TIME CONFIG FILE,       00000900
001000* SCREENS INTAKE FOR SUSPICIOUS ACTIVITY, SEQUENCES THE CLAIM     00001000
001100* TABLE BY URGENCY, THEN DISPATCHES EACH POLICY'S LEAD CLAIM TO   00001100
001200* ADJUDICATION UNTIL EVERY CLAIM REACHES A FINAL DISPOSITION.     00001200
001300* WRITES THE AUDIT LOG, THE SUMMARY REPORT AND THE PERFORMANCE    00001300
001400* BENCHMARK REPORT.                                               00001400
001500*                                                                 00001500
001600* A GOOD CASE FOR DEBUGGING LAB - INDEED                          00001600
001700*                                                                 00001700
001800* CAN BE MADE TO ABEND WITH BAD INPUT DATA FOR FAULT ANALYSIS LAB 00001800
001900***************************************************************** 00001900
002000*                                                                 00002000
002100* Claims file record description (claims.csv, comma delimited):   00002100
002200*     0    1    1    2    2    3    3    4    4    5    5    6    00002200
002300* ....5....0....5....0....5....0....5....0....5....0....5....0....00002300
002400*                                                                 00002400
002500* CLAIM-ID,POLICY-NUMBER,CLAIM-AMOUNT,CLAIM-TYPE,TIMESTAMP,PRIOR  00002500
002600*          10        10         9            15        19    10   00002600
002700*  Header row is discarded.  Rows with fewer than 6 fields are    00002700
002800*  counted as bad rows and skipped, not abended.                  00002800
002900*                                                                 00002900
003000***************************************************************** 00003000
003100 IDENTIFICATION DIVISION.                                         00003100
003200 PROGRAM-ID.     CLMBAT1.                                         00003200
003300 AUTHOR.         D STOUT.                                         00003300
003400 INSTALLATION.   CLAIMS PROCESSING CENTER.                        00003400
003500 DATE-WRITTEN.   01/09/87.                                        00003500
003600 DATE-COMPILED.                                                   00003600
003700 SECURITY.       NON-CONFIDENTIAL.                                00003700
003800*                                                                 00003800
003900* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE     00003900
004000*------------------------------------------------------------     00004000
004100* D.STOUT                 | 01/09/87 |  ORIGINAL MEMBER, CUSTOMER 00004100
004200*                         |          |  TRANSACTION UPDATE RUN    00004200
004300* D.STOUT                 | 03/22/91 |  RECAST AS THE CLAIMS      00004300
004400*                         |          |  INTAKE/ADJUDICATION RUN,  00004400
004500*                         |          |  ADSORT1 CALLED FOR ORDER  00004500
004600* J.FALCO                 | 06/14/94 |  CR 8814 ADD SAM4ABND-STYLE00004600
004700*                         |          |  WORKER CALL FOR THE PER-  00004700
004800*                         |          |  CLAIM ADJUDICATION CHECK  00004800
004900* J.FALCO                 | 02/11/99 |  CR 9945 Y2K - TIMESTAMP   00004900
005000*                         |          |  ORDERING KEY NOW A 14-    00005000
005100*                         |          |  DIGIT (4-DIGIT-YEAR) NUM  00005100
005200* R.ACHAVA                | 08/30/99 |  CR 9978 FRAUD SLIDING-    00005200
005300*                         |          |  WINDOW SCREEN AND THROTTLE00005300
005400*                         |          |  ADDED AHEAD OF DISPATCH   00005400
005500* R.ACHAVA                | 11/02/00 |  CR 0142 PERFORMANCE       00005500
005600*                         |          |  BENCHMARK REPORT ADDED    00005600
005610* T.HALAS                 | 03/15/01 |  CR 0219 CLMSRT1 CALL      00005610
005620*                         |          |  SHAPE FIX - PASS CLM-REC  00005620
005630*                         |          |  ITSELF, NOT THE COUNT-    00005630
005640*                         |          |  PLUS-ARRAY GROUP; ALSO    00005640
005650*                         |          |  RIGHT-JUSTIFY THE CSV     00005650
005660*                         |          |  AMOUNT FIELD BEFORE THE   00005660
005670*                         |          |  REDEFINE, AND ROLL THE    00005670
005680*                         |          |  ATTEMPTS COUNTER INTO     00005680
005690*                         |          |  THE SUMMARY AVERAGE       00005690
005700***************************************************************** 00005700
005800 ENVIRONMENT DIVISION.                                            00005800
005900 CONFIGURATION SECTION.                                           00005900
006000 SOURCE-COMPUTER. IBM-370.                                        00006000
006100 OBJECT-COMPUTER. IBM-370.                                        00006100
006200 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                             00006200
006300 INPUT-OUTPUT SECTION.                                            00006300
006400 FILE-CONTROL.                                                    00006400
006500                                                                  00006500
006600     SELECT CLAIMS-FILE      ASSIGN TO CLAIMIN                    00006600
006700         ORGANIZATION IS LINE SEQUENTIAL                          00006700
006800         FILE STATUS  IS  WS-CLAIMS-STATUS.                       00006800
006900                                                                  00006900
007000     SELECT CONFIG-FILE      ASSIGN TO CFGIN                      00007000
007100         ORGANIZATION IS LINE SEQUENTIAL                          00007100
007200         FILE STATUS  IS  WS-CONFIG-STATUS.                       00007200
007300                                                                  00007300
007400     SELECT AUDIT-LOG        ASSIGN TO AUDITLOG                   00007400
007500         ORGANIZATION IS LINE SEQUENTIAL                          00007500
007600         FILE STATUS  IS  WS-AUDIT-STATUS.                        00007600
007700                                                                  00007700
007800     SELECT SUMMARY-FILE     ASSIGN TO SUMMOUT                    00007800
007900         ORGANIZATION IS LINE SEQUENTIAL                          00007900
008000         FILE STATUS  IS  WS-SUMMARY-STATUS.                      00008000
008100                                                                  00008100
008200     SELECT PERFORMANCE-FILE ASSIGN TO PERFOUT                    00008200
008300         ORGANIZATION IS LINE SEQUENTIAL                          00008300
008400         FILE STATUS  IS  WS-PERF-STATUS.                         00008400
008500                                                                  00008500
008600***************************************************************** 00008600
008700 DATA DIVISION.                                                   00008700
008800 FILE SECTION.                                                    00008800
008900                                                                  00008900
009000 FD  CLAIMS-FILE.                                                 00009000
009100 01  CLAIMS-REC                 PIC X(100).                       00009100
009200                                                                  00009200
009300 FD  CONFIG-FILE.                                                 00009300
009400 01  CONFIG-REC                 PIC X(80).                        00009400
009500                                                                  00009500
009600 FD  AUDIT-LOG.                                                   00009600
009650 01  ALOG-REC.                                                    00009650
009700     COPY AUDITCPY REPLACING ==:TAG:== BY ==ALOG-FD==.            00009700
009800                                                                  00009800
009900 FD  SUMMARY-FILE.                                                00009900
010000 01  SUMMARY-REC                PIC X(132).                       00010000
010100                                                                  00010100
010200 FD  PERFORMANCE-FILE.                                            00010200
010300 01  PERF-REC                   PIC X(132).                       00010300
010400                                                                  00010400
010500***************************************************************** 00010500
010600 WORKING-STORAGE SECTION.                                         00010600
010700***************************************************************** 00010700
010800*                                                                 00010800
010900*    STANDALONE COUNTERS AND SWITCHES - SEE DEBUG LAB NOTES       00010900
011000*    BELOW CUST-KEY-DIAG FOR HOW TO TRAP A BAD SUBSCRIPT.         00011000
011100 77  WS-SCAN-IX            PIC S9(8)  COMP    VALUE 0.            00011100
011200 77  WS-CHECK-IX           PIC S9(8)  COMP    VALUE 0.            00011200
011300 77  WS-DUP-IX             PIC S9(8)  COMP    VALUE 0.            00011300
011400 77  WS-AGE-IX             PIC S9(4)  COMP    VALUE 0.            00011400
011500 77  WS-AGE-OUT-IX         PIC S9(4)  COMP    VALUE 0.            00011500
011600 77  WS-FIELD-COUNT        PIC S9(4)  COMP    VALUE 0.            00011600
011650 77  WS-PF-AMOUNT-LEN      PIC S9(4)  COMP    VALUE 0.            00011650
011700 77  WS-CLAIM-TICK         PIC S9(9)  COMP    VALUE 0.            00011700
011800 77  WS-THROTTLE-SW        PIC X(01)          VALUE 'N'.          00011800
011900     88  WS-THROTTLE-ACTIVE                   VALUE 'Y'.          00011900
012000 77  WS-IS-HEAD-SW         PIC X(01)          VALUE 'Y'.          00012000
012100     88  WS-IS-HEAD                           VALUE 'Y'.          00012100
012200 77  WS-MORE-PENDING-SW    PIC X(01)          VALUE 'N'.          00012200
012300     88  WS-MORE-PENDING                      VALUE 'Y'.          00012300
012400 77  WS-DUP-FOUND-SW       PIC X(01)          VALUE 'N'.          00012400
012500     88  WS-DUP-FOUND                         VALUE 'Y'.          00012500
012600 77  WS-ROW-OK-SW          PIC X(01)          VALUE 'Y'.          00012600
012700     88  WS-ROW-OK                            VALUE 'Y'.          00012700
012800 77  WS-CLAIMS-EOF-SW      PIC X(01)          VALUE 'N'.          00012800
012900     88  WS-CLAIMS-EOF                        VALUE 'Y'.          00012900
013000 77  WS-CONFIG-EOF-SW      PIC X(01)          VALUE 'N'.          00013000
013100     88  WS-CONFIG-EOF                        VALUE 'Y'.          00013100
013200*                                                                 00013200
013300 01  WS-FILE-STATUSES.                                            00013300
013400     05  WS-CLAIMS-STATUS      PIC X(02)  VALUE SPACES.           00013400
013500     05  WS-CONFIG-STATUS      PIC X(02)  VALUE SPACES.           00013500
013600     05  WS-AUDIT-STATUS       PIC X(02)  VALUE SPACES.           00013600
013700     05  WS-SUMMARY-STATUS     PIC X(02)  VALUE SPACES.           00013700
013800     05  WS-PERF-STATUS        PIC X(02)  VALUE SPACES.           00013800
013900     05  FILLER                PIC X(06).                         00013900
014000*                                                                 00014000
014100 01  WS-RUNTIME-CLOCK.                                            00014100
014200     05  WS-START-TIME.                                           00014200
014300         10  WS-START-HH       PIC 9(02).                         00014300
014400         10  WS-START-MM       PIC 9(02).                         00014400
014500         10  WS-START-SS       PIC 9(02).                         00014500
014600         10  WS-START-HS       PIC 9(02).                         00014600
014700     05  WS-END-TIME.                                             00014700
014800         10  WS-END-HH         PIC 9(02).                         00014800
014900         10  WS-END-MM         PIC 9(02).                         00014900
015000         10  WS-END-SS         PIC 9(02).                         00015000
015100         10  WS-END-HS         PIC 9(02).                         00015100
015200     05  WS-START-TOTAL-HSEC   PIC S9(9)  COMP    VALUE 0.        00015200
015300     05  WS-END-TOTAL-HSEC     PIC S9(9)  COMP    VALUE 0.        00015300
015400     05  WS-ELAPSED-HSEC       PIC S9(9)  COMP-3  VALUE 0.        00015400
015500     05  WS-ELAPSED-SECONDS    PIC S9(5)V99 COMP-3 VALUE 0.       00015500
015600     05  WS-ELAPSED-MS         PIC S9(9)  COMP-3  VALUE 0.        00015600
015700     05  FILLER                PIC X(04).                         00015700
015800*                                                                 00015800
015900 COPY CONFIGCPY.                                                  00015900
016000*                                                                 00016000
016100 01  WS-CFG-SUSPICIOUS-TYPE-UC  PIC X(15) VALUE SPACES.           00016100
016200*                                                                 00016200
016300*    CLAIM WORKING TABLE - HOLDS EVERY INGESTED CLAIM FOR THE     00016300
016400*    LIFE OF THE RUN.  SEQUENCED BY CLMSRT1 BEFORE DISPATCH.      00016400
016500 01  WS-CLAIM-TABLE.                                              00016500
016600     05  WS-CLAIM-COUNT        PIC S9(8)  COMP    VALUE 0.        00016600
016700     COPY CLAIMCPY REPLACING ==:TAG:== BY ==CLM==                 00016700
016750                   ==:TBLCLAUSE:== BY                             00016750
016790           ==OCCURS 0 TO 5000 TIMES DEPENDING ON WS-CLAIM-COUNT==.00016790
017000*                                                                 00017000
017100*    FRAUD SLIDING WINDOW - ONE ENTRY PER SUSPICIOUS CLAIM STILL  00017100
017200*    INSIDE THE CONFIGURED WINDOW.  "TIME" HERE IS THE SIMULATED  00017200
017300*    CLAIM-TICK, NOT A WALL-CLOCK READING - SEE 140 AND 520.      00017300
017400 01  WS-FRAUD-WINDOW.                                             00017400
017500     05  WS-FRAUD-COUNT        PIC S9(4)  COMP    VALUE 0.        00017500
017600     05  WS-FRAUD-ENTRY  OCCURS 0 TO 500 TIMES                    00017600
017700                     DEPENDING ON WS-FRAUD-COUNT.                 00017700
017800         10  WS-FRAUD-TICK     PIC S9(9)  COMP.                   00017800
017900*                                                                 00017900
018000*    ONE STAGING AREA FOR A CLAIM BEING PARSED OUT OF THE CSV     00018000
018100*    LINE, BEFORE THE DUPLICATE CHECK DECIDES WHETHER IT GOES     00018100
018200*    INTO THE TABLE ABOVE.                                        00018200
018300 01  WS-NEW-CLAIM.                                                00018300
018400     COPY CLAIMCPY REPLACING ==:TAG:== BY ==NEW==                 00018400
018450                ==:TBLCLAUSE:== BY == ==.                         00018450
018500 01  WS-NEW-CLAIM-DIAG REDEFINES WS-NEW-CLAIM PIC X(01).          00018500
018600*                                                                 00018600
018700 01  WS-CLAIMS-LINE            PIC X(100) VALUE SPACES.           00018700
018800 01  WS-HEADER-SKIPPED-SW      PIC X(01)  VALUE 'N'.              00018800
018900     88  WS-HEADER-SKIPPED               VALUE 'Y'.               00018900
019000*                                                                 00019000
019100 01  WS-PARSE-FIELDS.                                             00019100
019200     05  WS-PF-CLAIM-ID        PIC X(10).                         00019200
019300     05  WS-PF-POLICY          PIC X(10).                         00019300
019400     05  WS-PF-AMOUNT          PIC X(09).                         00019400
019500     05  WS-PF-TYPE            PIC X(15).                         00019500
019600     05  WS-PF-TYPE-UC         PIC X(15).                         00019600
019700     05  WS-PF-TIMESTAMP       PIC X(19).                         00019700
019800     05  WS-PF-PRIORITY        PIC X(10).                         00019800
019900     05  WS-PF-PRIORITY-UC     PIC X(10).                         00019900
020000     05  FILLER                PIC X(07).                         00020000
020020*    UNSTRING LEAVES WS-PF-AMOUNT LEFT-JUSTIFIED, TRAILING SPACE- 00020020
020040*    FILLED (CR 0219) - A STRAIGHT REDEFINE AS A ZONED NUMBER     00020040
020060*    WOULD PUT THOSE TRAILING SPACE BYTES IN THE LOW-ORDER        00020060
020080*    DIGITS.  SQUEEZE OUT THE TRAILING SPACES AND RIGHT-JUSTIFY   00020080
020090*    INTO WS-PF-AMOUNT-RJ BEFORE REDEFINING THAT AS NUMERIC.      00020090
020100 01  WS-PF-AMOUNT-RJ           PIC X(09)  VALUE ZEROS.            00020100
020110 01  WS-PF-AMOUNT-RJ-N REDEFINES WS-PF-AMOUNT-RJ PIC 9(09).       00020110
020200*                                                                 00020200
020300*    TIMESTAMP IS "yyyy-MM-dd HH:mm:ss" - UNSTRING ON THE THREE   00020300
020400*    PUNCTUATION CHARACTERS, THEN TAKE THE SIX RESULTING PIECES   00020400
020500*    TOGETHER AS ONE 14-DIGIT ORDERING NUMBER (CR 9945).          00020500
020600 01  WS-TS-PARSE.                                                 00020600
020700     05  WS-TS-YEAR            PIC X(04).                         00020700
020800     05  WS-TS-MONTH           PIC X(02).                         00020800
020900     05  WS-TS-DAY             PIC X(02).                         00020900
021000     05  WS-TS-HOUR            PIC X(02).                         00021000
021100     05  WS-TS-MINUTE          PIC X(02).                         00021100
021200     05  WS-TS-SECOND          PIC X(02).                         00021200
021300 01  WS-TS-ORD REDEFINES WS-TS-PARSE PIC 9(14).                   00021300
021400*                                                                 00021400
021500 01  WS-CFG-LINE               PIC X(80)  VALUE SPACES.           00021500
021600 01  WS-CFG-KEY                PIC X(40)  VALUE SPACES.           00021600
021700 01  WS-CFG-VALUE              PIC X(40)  VALUE SPACES.           00021700
021800*                                                                 00021800
021900 01  WS-AUDIT-LINE.                                               00021900
022000     COPY AUDITCPY REPLACING ==:TAG:== BY ==WS-AUD==.             00022000
022100*                                                                 00022100
022200 01  WS-OLD-STATUS-HOLD        PIC X(10)  VALUE SPACES.           00022200
022300 01  WS-NEW-STATUS-RETURNED    PIC X(10)  VALUE SPACES.           00022300
022400*                                                                 00022400
022500 01  REPORT-TOTALS.                                               00022500
022600     05  WS-TOTAL-INGESTED     PIC S9(9)  COMP-3  VALUE 0.        00022600
022700     05  WS-APPROVED-COUNT     PIC S9(9)  COMP-3  VALUE 0.        00022700
022800     05  WS-REJECTED-COUNT     PIC S9(9)  COMP-3  VALUE 0.        00022800
022900     05  WS-ESCALATED-COUNT    PIC S9(9)  COMP-3  VALUE 0.        00022900
023000     05  WS-SUSPICIOUS-COUNT   PIC S9(9)  COMP-3  VALUE 0.        00023000
023100     05  WS-TOTAL-AMOUNT-PAID  PIC S9(11) COMP-3  VALUE 0.        00023100
023200     05  WS-TOTAL-ATTEMPTS     PIC S9(9)  COMP-3  VALUE 0.        00023200
023300     05  WS-AVG-ATTEMPTS       PIC S9(5)V99 COMP-3 VALUE 0.       00023300
023400     05  WS-HALF-WORKERS       PIC S9(4)  COMP-3  VALUE 0.        00023400
023500     05  WS-SINGLE-THREAD-MS   PIC S9(11) COMP-3  VALUE 0.        00023500
023600     05  WS-SINGLE-THREAD-SEC  PIC S9(7)V99 COMP-3 VALUE 0.       00023600
023700     05  WS-PERFORMANCE-GAIN   PIC S9(5)V99 COMP-3 VALUE 0.       00023700
023800     05  FILLER                PIC X(06).                         00023800
023900*                                                                 00023900
024000*    DEBUG-LAB DIAGNOSTIC VIEWS - LEAVE THESE ALONE, THEY ARE     00024000
024100*    HOOKED INTO THE FAULT-ANALYSIS LAB EXERCISE.                 00024100
024200 01  CLM-DIAG-TEST             PIC X(02).                         00024200
024300 01  CLM-DIAG-TEST-N REDEFINES CLM-DIAG-TEST PIC S9(3) COMP-3.    00024300
024400*                                                                 00024400
024500*        *******************                                      00024500
024600*            report lines                                         00024600
024700*        *******************                                      00024700
024800 01  WS-SUM-LINE-1.                                               00024800
024900     05  FILLER  PIC X(28) VALUE '--- Final Summary Report ---'.  00024900
025000     05  FILLER  PIC X(104) VALUE SPACES.                         00025000
025100 01  WS-SUM-BLANK-LINE.                                           00025100
025200     05  FILLER  PIC X(132) VALUE SPACES.                         00025200
025300 01  WS-SUM-LINE-ELAPSED.                                         00025300
025400     05  FILLER  PIC X(30)                                        00025400
025500             VALUE 'Total wall-clock time taken: '.               00025500
025600     05  WS-SUM-ELAPSED-ED     PIC ZZ,ZZ9.99.                     00025600
025700     05  FILLER  PIC X(93) VALUE SPACES.                          00025700
025800 01  WS-SUM-LINE-TOTAL.                                           00025800
025900     05  FILLER  PIC X(31)                                        00025900
026000             VALUE 'Total unique claims processed: '.             00026000
026100     05  WS-SUM-TOTAL-ED       PIC ZZZ,ZZ9.                       00026100
026200     05  FILLER  PIC X(94) VALUE SPACES.                          00026200
026300 01  WS-SUM-LINE-APPROVED.                                        00026300
026400     05  FILLER  PIC X(14) VALUE '  - Approved: '.                00026400
026500     05  WS-SUM-APPROVED-ED    PIC ZZZ,ZZ9.                       00026500
026600     05  FILLER  PIC X(111) VALUE SPACES.                         00026600
026700 01  WS-SUM-LINE-REJECTED.                                        00026700
026800     05  FILLER  PIC X(14) VALUE '  - Rejected: '.                00026800
026900     05  WS-SUM-REJECTED-ED    PIC ZZZ,ZZ9.                       00026900
027000     05  FILLER  PIC X(111) VALUE SPACES.                         00027000
027100 01  WS-SUM-LINE-ESCALATED.                                       00027100
027200     05  FILLER  PIC X(28)                                        00027200
027300             VALUE '  - Escalated (max retries): '(1:28).         00027300
027400     05  WS-SUM-ESCALATED-ED   PIC ZZZ,ZZ9.                       00027400
027500     05  FILLER  PIC X(97) VALUE SPACES.                          00027500
027600 01  WS-SUM-LINE-SUSPICIOUS.                                      00027600
027700     05  FILLER  PIC X(33)                                        00027700
027800             VALUE 'Total suspicious claims detected: '(1:33).    00027800
027900     05  WS-SUM-SUSPICIOUS-ED  PIC ZZZ,ZZ9.                       00027900
028000     05  FILLER  PIC X(92) VALUE SPACES.                          00028000
028100 01  WS-SUM-LINE-PAID.                                            00028100
028200     05  FILLER  PIC X(37)                                        00028200
028300             VALUE 'Total amount paid (approved claims): '(1:37). 00028300
028400     05  FILLER  PIC X(04) VALUE 'Rs. '.                          00028400
028500     05  WS-SUM-PAID-ED        PIC Z,ZZZ,ZZZ,ZZ9.                 00028500
028600     05  FILLER  PIC X(78) VALUE SPACES.                          00028600
028700 01  WS-SUM-LINE-AVG-ATTEMPTS.                                    00028700
028800     05  FILLER  PIC X(39)                                        00028800
028900             VALUE 'Average processing attempts per claim: '.     00028900
029000     05  WS-SUM-AVG-ED         PIC Z9.99.                         00029000
029100     05  FILLER  PIC X(88) VALUE SPACES.                          00029100
029200*                                                                 00029200
029300 01  WS-PERF-LINE-1.                                              00029300
029400     05  FILLER  PIC X(27)                                        00029400
029500             VALUE '--- Performance Benchmark ---'(1:27).         00029500
029600     05  FILLER  PIC X(105) VALUE SPACES.                         00029600
029700 01  WS-PERF-BLANK-LINE.                                          00029700
029800     05  FILLER  PIC X(132) VALUE SPACES.                         00029800
029900 01  WS-PERF-LINE-CONFIG-HDR.                                     00029900
030000     05  FILLER  PIC X(14) VALUE 'Configuration:'.                00030000
030100     05  FILLER  PIC X(118) VALUE SPACES.                         00030100
030200 01  WS-PERF-LINE-WORKERS.                                        00030200
030300     05  FILLER  PIC X(20) VALUE '  - Worker Threads: '(1:20).    00030300
030400     05  WS-PERF-WORKERS-ED    PIC ZZZ9.                          00030400
030500     05  FILLER  PIC X(108) VALUE SPACES.                         00030500
030600 01  WS-PERF-LINE-RETRY.                                          00030600
030700     05  FILLER  PIC X(17) VALUE '  - Retry Limit: '.             00030700
030800     05  WS-PERF-RETRY-ED      PIC ZZZ9.                          00030800
030900     05  FILLER  PIC X(111) VALUE SPACES.                         00030900
031000 01  WS-PERF-LINE-RESULTS-HDR.                                    00031000
031100     05  FILLER  PIC X(07) VALUE 'Results:'(1:7).                 00031100
031200     05  FILLER  PIC X(125) VALUE SPACES.                         00031200
031300 01  WS-PERF-LINE-BASELINE.                                       00031300
031400     05  FILLER  PIC X(47)                                        00031400
031500         VALUE '  - Single-Threaded Baseline Runtime (Estimated'. 00031500
031700     05  FILLER  PIC X(03) VALUE '): '.                           00031700
031800     05  FILLER  PIC X(01) VALUE '~'.                             00031800
031900     05  WS-PERF-BASELINE-ED   PIC ZZ,ZZ9.99.                     00031900
032000     05  FILLER  PIC X(08) VALUE ' seconds'.                      00032000
032100     05  FILLER  PIC X(64) VALUE SPACES.                          00032100
032200 01  WS-PERF-LINE-CONCURRENT.                                     00032200
032300     05  FILLER  PIC X(16) VALUE '  - Concurrent ('.              00032300
032400     05  WS-PERF-CONC-WORKERS-ED PIC ZZZ9.                        00032400
032500     05  FILLER  PIC X(18) VALUE ' workers) Runtime: '.           00032500
032600     05  WS-PERF-CONC-RUNTIME-ED PIC ZZ,ZZ9.99.                   00032600
032700     05  FILLER  PIC X(85) VALUE SPACES.                          00032700
032800 01  WS-PERF-LINE-GAIN.                                           00032800
032900     05  FILLER  PIC X(24) VALUE 'Performance Gain: Approx'(1:24).00032900
033000     05  FILLER  PIC X(11) VALUE 'imately '(1:11).                00033000
033100     05  WS-PERF-GAIN-ED       PIC Z9.99.                         00033100
033200     05  FILLER  PIC X(10) VALUE 'x faster.'.                     00033200
033300     05  FILLER  PIC X(82) VALUE SPACES.                          00033300
033400                                                                  00033400
033500***************************************************************** 00033500
033600 PROCEDURE DIVISION.                                              00033600
033700***************************************************************** 00033700
033800                                                                  00033800
033900 000-MAIN.                                                        00033900
034000     ACCEPT WS-START-TIME FROM TIME.                              00034000
034100     DISPLAY 'CLMBAT1 STARTED - CLAIMS BATCH RUN BEGINNING'.      00034100
034200*                                                                 00034200
034300                                                                  00034300
034400     PERFORM 700-OPEN-FILES.                                      00034400
034500     PERFORM 600-READ-CONFIG-FILE                                 00034500
034600             UNTIL WS-CONFIG-EOF.                                 00034600
034700                                                                  00034700
034800     PERFORM 110-READ-CLAIMS-FILE.                                00034800
034900     SET WS-HEADER-SKIPPED TO TRUE.                               00034900
035000     PERFORM 100-INGEST-CLAIMS                                    00035000
035100             UNTIL WS-CLAIMS-EOF.                                 00035100
035200                                                                  00035200
035300     PERFORM 200-SEQUENCE-CLAIM-TABLE.                            00035300
035400     PERFORM 300-DISPATCH-CLAIMS.                                 00035400
035500                                                                  00035500
035600     ACCEPT WS-END-TIME FROM TIME.                                00035600
035700     PERFORM 870-COMPUTE-ELAPSED-TIME.                            00035700
035800                                                                  00035800
035900     PERFORM 800-BUILD-SUMMARY-REPORT.                            00035900
036000     PERFORM 850-BUILD-PERFORMANCE-REPORT.                        00036000
036100                                                                  00036100
036200     PERFORM 790-CLOSE-FILES.                                     00036200
036300     GOBACK.                                                      00036300
036400                                                                  00036400
036500***************************************************************** 00036500
036600*    INGESTION - CLAIMIINGESTOR                                   00036600
036700***************************************************************** 00036700
036800 100-INGEST-CLAIMS.                                               00036800
036900     MOVE 'Y' TO WS-ROW-OK-SW.                                    00036900
037000     MOVE 'N' TO WS-DUP-FOUND-SW.                                 00037000
037100     PERFORM 120-PARSE-CLAIM-LINE.                                00037100
037200     IF WS-ROW-OK                                                 00037200
037300         PERFORM 130-CHECK-DUPLICATE-CLAIM                        00037300
037400         IF NOT WS-DUP-FOUND                                      00037400
037500             PERFORM 140-ADD-CLAIM-TO-TABLE                       00037500
037600             PERFORM 500-SCREEN-CLAIM-FOR-FRAUD                   00037600
037700         END-IF                                                   00037700
037800     END-IF.                                                      00037800
037900     PERFORM 110-READ-CLAIMS-FILE.                                00037900
038000                                                                  00038000
038100 110-READ-CLAIMS-FILE.                                            00038100
038200     READ CLAIMS-FILE INTO WS-CLAIMS-LINE                         00038200
038300         AT END MOVE 'Y' TO WS-CLAIMS-EOF-SW.                     00038300
038400     EVALUATE WS-CLAIMS-STATUS                                    00038400
038500        WHEN '00'                                                 00038500
038600             CONTINUE                                             00038600
038700        WHEN '10'                                                 00038700
038800             MOVE 'Y' TO WS-CLAIMS-EOF-SW                         00038800
038900        WHEN OTHER                                                00038900
039000             DISPLAY 'ERROR ON CLAIMS FILE READ.  CODE: '         00039000
039100                     WS-CLAIMS-STATUS                             00039100
039200             MOVE 'Y' TO WS-CLAIMS-EOF-SW                         00039200
039300     END-EVALUATE.                                                00039300
039400     IF NOT WS-CLAIMS-EOF AND NOT WS-HEADER-SKIPPED               00039400
039500         SET WS-HEADER-SKIPPED TO TRUE                            00039500
039600         PERFORM 110-READ-CLAIMS-FILE                             00039600
039700     END-IF.                                                      00039700
039800                                                                  00039800
039900 120-PARSE-CLAIM-LINE.                                            00039900
040000     MOVE 0 TO WS-FIELD-COUNT.                                    00040000
040100     UNSTRING WS-CLAIMS-LINE DELIMITED BY ','                     00040100
040200         INTO WS-PF-CLAIM-ID    DELIMITER IN CLM-DIAG-TEST        00040200
040300              WS-PF-POLICY                                        00040300
040400              WS-PF-AMOUNT                                        00040400
040500              WS-PF-TYPE                                          00040500
040600              WS-PF-TIMESTAMP                                     00040600
040700              WS-PF-PRIORITY                                      00040700
040800         TALLYING IN WS-FIELD-COUNT.                              00040800
040900     IF WS-FIELD-COUNT < 6 OR WS-CLAIMS-EOF                       00040900
041000         DISPLAY 'BAD CLAIM ROW - ONLY ' WS-FIELD-COUNT           00041000
041100                 ' FIELDS: ' WS-CLAIMS-LINE                       00041100
041200         MOVE 'N' TO WS-ROW-OK-SW                                 00041200
041300     ELSE                                                         00041300
041400         MOVE WS-PF-PRIORITY  TO WS-PF-PRIORITY-UC                00041400
041500         MOVE WS-PF-TYPE      TO WS-PF-TYPE-UC                    00041500
041600         INSPECT WS-PF-PRIORITY-UC CONVERTING                     00041600
041700             'abcdefghijklmnopqrstuvwxyz'                         00041700
041800             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      00041800
041900         INSPECT WS-PF-TYPE-UC CONVERTING                         00041900
042000             'abcdefghijklmnopqrstuvwxyz'                         00042000
042100             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      00042100
042200         UNSTRING WS-PF-TIMESTAMP DELIMITED BY '-' OR ':' OR ' '  00042200
042300             INTO WS-TS-YEAR WS-TS-MONTH WS-TS-DAY                00042300
042400                  WS-TS-HOUR WS-TS-MINUTE WS-TS-SECOND            00042400
042500         MOVE WS-PF-CLAIM-ID     TO NEW-CLAIM-ID                  00042500
042600         MOVE WS-PF-POLICY       TO NEW-POLICY-NUMBER             00042600
042610         MOVE 0 TO WS-PF-AMOUNT-LEN                               00042610
042620         INSPECT WS-PF-AMOUNT TALLYING WS-PF-AMOUNT-LEN           00042620
042630             FOR CHARACTERS BEFORE INITIAL SPACE                  00042630
042640         MOVE ZEROS TO WS-PF-AMOUNT-RJ                            00042640
042650         MOVE WS-PF-AMOUNT(1:WS-PF-AMOUNT-LEN) TO                 00042650
042660             WS-PF-AMOUNT-RJ(10 - WS-PF-AMOUNT-LEN:               00042660
042670                            WS-PF-AMOUNT-LEN)                     00042670
042700         MOVE WS-PF-AMOUNT-RJ-N  TO NEW-CLAIM-AMOUNT              00042700
042800         MOVE WS-PF-TYPE         TO NEW-CLAIM-TYPE                00042800
042900         MOVE WS-PF-PRIORITY     TO NEW-PRIORITY-FLAG             00042900
043000         MOVE WS-TS-YEAR         TO NEW-TS-YEAR                   00043000
043100         MOVE WS-TS-MONTH        TO NEW-TS-MONTH                  00043100
043200         MOVE WS-TS-DAY          TO NEW-TS-DAY                    00043200
043300         MOVE WS-TS-HOUR         TO NEW-TS-HOUR                   00043300
043400         MOVE WS-TS-MINUTE       TO NEW-TS-MINUTE                 00043400
043500         MOVE WS-TS-SECOND       TO NEW-TS-SECOND                 00043500
043600         MOVE WS-TS-ORD          TO NEW-SEEN-TIME-ORD             00043600
043700         MOVE 'PENDING   '       TO NEW-STATUS                    00043700
043800         MOVE 0                  TO NEW-ATTEMPTS                  00043800
043900         IF WS-PF-PRIORITY-UC = 'URGENT'                          00043900
044000             SET NEW-RANK-URGENT TO TRUE                          00044000
044100         ELSE                                                     00044100
044200             SET NEW-RANK-NORMAL TO TRUE                          00044200
044300         END-IF                                                   00044300
044400     END-IF.                                                      00044400
044500                                                                  00044500
044600 130-CHECK-DUPLICATE-CLAIM.                                       00044600
044700     MOVE 'N' TO WS-DUP-FOUND-SW.                                 00044700
044800     PERFORM 132-COMPARE-ONE-ENTRY                                00044800
044900         VARYING WS-DUP-IX FROM 1 BY 1                            00044900
045000         UNTIL WS-DUP-IX > WS-CLAIM-COUNT OR WS-DUP-FOUND.        00045000
045100                                                                  00045100
045200 132-COMPARE-ONE-ENTRY.                                           00045200
045300     IF CLM-CLAIM-ID(WS-DUP-IX) = NEW-CLAIM-ID                    00045300
045400         MOVE 'Y' TO WS-DUP-FOUND-SW                              00045400
045500         DISPLAY 'DUPLICATE CLAIM ID SKIPPED: ' NEW-CLAIM-ID      00045500
045600     END-IF.                                                      00045600
045700                                                                  00045700
045800 140-ADD-CLAIM-TO-TABLE.                                          00045800
045900     ADD 1 TO WS-CLAIM-COUNT.                                     00045900
046000     MOVE WS-NEW-CLAIM        TO CLM-REC(WS-CLAIM-COUNT).         00046000
046100     ADD 1 TO WS-TOTAL-INGESTED.                                  00046100
046200     ADD 1 TO WS-CLAIM-TICK.                                      00046200
046300                                                                  00046300
046400***************************************************************** 00046400
046500*    FRAUD SCREEN - FRAUDDETECTOR (CR 9978)                       00046500
046600***************************************************************** 00046600
046700 500-SCREEN-CLAIM-FOR-FRAUD.                                      00046700
046800     MOVE WS-CFG-SUSPICIOUS-TYPE TO WS-CFG-SUSPICIOUS-TYPE-UC.    00046800
046900     INSPECT WS-CFG-SUSPICIOUS-TYPE-UC CONVERTING                 00046900
047000         'abcdefghijklmnopqrstuvwxyz'                             00047000
047100         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         00047100
047200     IF CLM-CLAIM-TYPE(WS-CLAIM-COUNT) = WS-CFG-SUSPICIOUS-TYPE-UC00047200
047300         AND CLM-CLAIM-AMOUNT(WS-CLAIM-COUNT)                     00047300
047400                NOT < WS-CFG-SUSPICIOUS-AMOUNT                    00047400
047500         ADD 1 TO WS-SUSPICIOUS-COUNT                             00047500
047600         ADD 1 TO WS-FRAUD-COUNT                                  00047600
047700         MOVE WS-CLAIM-TICK TO WS-FRAUD-TICK(WS-FRAUD-COUNT)      00047700
047800     END-IF.                                                      00047800
047900     PERFORM 520-AGE-FRAUD-WINDOW.                                00047900
048000     IF WS-FRAUD-COUNT > WS-CFG-SUSPICIOUS-THRESH                 00048000
048100             AND NOT WS-THROTTLE-ACTIVE                           00048100
048200         PERFORM 540-RAISE-THROTTLE                               00048200
048300     END-IF.                                                      00048300
048400                                                                  00048400
048500 520-AGE-FRAUD-WINDOW.                                            00048500
048600     MOVE 0 TO WS-AGE-OUT-IX.                                     00048600
048700     PERFORM 522-AGE-ONE-ENTRY                                    00048700
048800         VARYING WS-AGE-IX FROM 1 BY 1                            00048800
048900         UNTIL WS-AGE-IX > WS-FRAUD-COUNT.                        00048900
049000     MOVE WS-AGE-OUT-IX TO WS-FRAUD-COUNT.                        00049000
049100                                                                  00049100
049200 522-AGE-ONE-ENTRY.                                               00049200
049300     IF (WS-CLAIM-TICK - WS-FRAUD-TICK(WS-AGE-IX))                00049300
049400             NOT > WS-CFG-WINDOW-SECONDS                          00049400
049500         ADD 1 TO WS-AGE-OUT-IX                                   00049500
049600         MOVE WS-FRAUD-TICK(WS-AGE-IX)                            00049600
049700                TO WS-FRAUD-TICK(WS-AGE-OUT-IX)                   00049700
049800     END-IF.                                                      00049800
049900                                                                  00049900
050000 540-RAISE-THROTTLE.                                              00050000
050100     SET WS-THROTTLE-ACTIVE TO TRUE.                              00050100
050200     DISPLAY 'THROTTLE RAISED - SUSPICIOUS CLAIM RATE EXCEEDED'.  00050200
050300     COMPUTE WS-CLAIM-TICK = WS-CLAIM-TICK +                      00050300
050400                    (WS-CFG-THROTTLE-PAUSE-MS / 1000).            00050400
050500     SET WS-THROTTLE-ACTIVE TO FALSE.                             00050500
050600                                                                  00050600
050700***************************************************************** 00050700
050800*    CLAIM ORDERING - CALLS THE ADSORT-SHAPED SEQUENCING UTILITY  00050800
050900***************************************************************** 00050900
051000 200-SEQUENCE-CLAIM-TABLE.                                        00051000
051100     CALL 'CLMSRT1' USING WS-CLAIM-COUNT, CLM-REC(1).             00051100
051200                                                                  00051200
051300***************************************************************** 00051300
051400*    DISPATCH - CLAIMDISPATCHER, ONE POLICY HEAD AT A TIME        00051400
051500***************************************************************** 00051500
051600 300-DISPATCH-CLAIMS.                                             00051600
051700     MOVE 'Y' TO WS-MORE-PENDING-SW.                              00051700
051800     PERFORM 302-DISPATCH-ONE-ROUND                               00051800
051900             UNTIL NOT WS-MORE-PENDING.                           00051900
052000                                                                  00052000
052100 302-DISPATCH-ONE-ROUND.                                          00052100
052200     MOVE 'N' TO WS-MORE-PENDING-SW.                              00052200
052300     PERFORM 310-FIND-NEXT-DISPATCHABLE                           00052300
052400             VARYING WS-SCAN-IX FROM 1 BY 1                       00052400
052500             UNTIL WS-SCAN-IX > WS-CLAIM-COUNT.                   00052500
052600                                                                  00052600
052700 310-FIND-NEXT-DISPATCHABLE.                                      00052700
052800     IF CLM-IS-PENDING(WS-SCAN-IX)                                00052800
052900         MOVE 'Y' TO WS-MORE-PENDING-SW                           00052900
053000         PERFORM 320-POLICY-HEAD-CHECK                            00053000
053100         IF WS-IS-HEAD                                            00053100
053200             PERFORM 400-ADJUDICATE-CLAIM                         00053200
053300         END-IF                                                   00053300
053400     END-IF.                                                      00053400
053500                                                                  00053500
053600 320-POLICY-HEAD-CHECK.                                           00053600
053700     MOVE 'Y' TO WS-IS-HEAD-SW.                                   00053700
053800     PERFORM 322-CHECK-EARLIER-ENTRY                              00053800
053900             VARYING WS-CHECK-IX FROM 1 BY 1                      00053900
054000             UNTIL WS-CHECK-IX >= WS-SCAN-IX.                     00054000
054100                                                                  00054100
054200 322-CHECK-EARLIER-ENTRY.                                         00054200
054300     IF CLM-POLICY-NUMBER(WS-CHECK-IX) = CLM-POLICY-NUMBER(WS-SCAN00054300
054400-    -IX)                                                         00054400
054500         AND (CLM-IS-PENDING(WS-CHECK-IX)                         00054500
054600              OR CLM-IS-PROCESSING(WS-CHECK-IX))                  00054600
054700         MOVE 'N' TO WS-IS-HEAD-SW                                00054700
054800     END-IF.                                                      00054800
054900                                                                  00054900
055000***************************************************************** 00055000
055100*    ADJUDICATION - CLAIMWORKER + EXTERNALCHECKER (CLMCHK1)       00055100
055150*    WS-TOTAL-ATTEMPTS PICKS UP EACH CLAIM'S FINAL ATTEMPT COUNT  00055150
055170*    ONCE BELOW, NOT ON EVERY RETRY PASS THROUGH HERE (CR 0219).  00055170
055200***************************************************************** 00055200
055300 400-ADJUDICATE-CLAIM.                                            00055300
055400     ADD 1 TO CLM-ATTEMPTS(WS-SCAN-IX).                           00055400
055500     MOVE CLM-STATUS(WS-SCAN-IX)   TO WS-OLD-STATUS-HOLD.         00055500
055600     MOVE 'PROCESSING' TO CLM-STATUS(WS-SCAN-IX).                 00055600
055700     PERFORM 450-WRITE-AUDIT-RECORD.                              00055700
055800                                                                  00055800
055900     CALL 'CLMCHK1' USING CLM-ATTEMPTS(WS-SCAN-IX),               00055900
056000                          WS-CFG-RETRY-LIMIT,                     00056000
056100                          WS-NEW-STATUS-RETURNED.                 00056100
056200                                                                  00056200
056300     MOVE CLM-STATUS(WS-SCAN-IX)   TO WS-OLD-STATUS-HOLD.         00056300
056400     MOVE WS-NEW-STATUS-RETURNED   TO CLM-STATUS(WS-SCAN-IX).     00056400
056500     PERFORM 450-WRITE-AUDIT-RECORD.                              00056500
056600                                                                  00056600
056700     IF CLM-IS-APPROVED(WS-SCAN-IX)                               00056700
056800         ADD 1 TO WS-APPROVED-COUNT                               00056800
056900         ADD CLM-CLAIM-AMOUNT(WS-SCAN-IX) TO WS-TOTAL-AMOUNT-PAID 00056900
057000     END-IF.                                                      00057000
057100     IF CLM-IS-REJECTED(WS-SCAN-IX)                               00057100
057200         ADD 1 TO WS-REJECTED-COUNT                               00057200
057300     END-IF.                                                      00057300
057400     IF CLM-IS-ESCALATED(WS-SCAN-IX)                              00057400
057500         ADD 1 TO WS-ESCALATED-COUNT                              00057500
057600     END-IF.                                                      00057600
057610     IF CLM-IS-APPROVED(WS-SCAN-IX) OR CLM-IS-REJECTED(WS-SCAN-IX)00057610
057620        OR CLM-IS-ESCALATED(WS-SCAN-IX)                           00057620
057630         ADD CLM-ATTEMPTS(WS-SCAN-IX) TO WS-TOTAL-ATTEMPTS        00057630
057640     END-IF.                                                      00057640
057700                                                                  00057700
057800 450-WRITE-AUDIT-RECORD.                                          00057800
057900     MOVE CLM-CLAIM-ID(WS-SCAN-IX) TO WS-AUD-CLAIM-ID.            00057900
058000     MOVE 'WORKER-01'              TO WS-AUD-WORKER-ID.           00058000
058100     MOVE WS-OLD-STATUS-HOLD       TO WS-AUD-OLD-STATUS.          00058100
058200     MOVE CLM-STATUS(WS-SCAN-IX)   TO WS-AUD-NEW-STATUS.          00058200
058300     MOVE CLM-ATTEMPTS(WS-SCAN-IX) TO WS-AUD-ATTEMPT-NO.          00058300
058400     WRITE ALOG-REC FROM WS-AUD-REC.                              00058400
058500     EVALUATE WS-AUDIT-STATUS                                     00058500
058600        WHEN '00'                                                 00058600
058700             CONTINUE                                             00058700
058800        WHEN OTHER                                                00058800
058900             DISPLAY 'ERROR WRITING AUDIT LOG.  CODE: '           00058900
059000                     WS-AUDIT-STATUS                              00059000
059100     END-EVALUATE.                                                00059100
059200                                                                  00059200
059300***************************************************************** 00059300
059400*    CONFIG-FILE READ - APPCONFIG                                 00059400
059500***************************************************************** 00059500
059600 600-READ-CONFIG-FILE.                                            00059600
059700     READ CONFIG-FILE INTO WS-CFG-LINE                            00059700
059800         AT END MOVE 'Y' TO WS-CONFIG-EOF-SW.                     00059800
059900     EVALUATE WS-CONFIG-STATUS                                    00059900
060000        WHEN '00'                                                 00060000
060100             CONTINUE                                             00060100
060200        WHEN '10'                                                 00060200
060300             MOVE 'Y' TO WS-CONFIG-EOF-SW                         00060300
060400        WHEN OTHER                                                00060400
060500             DISPLAY 'ERROR READING CONFIG FILE.  CODE: '         00060500
060600                     WS-CONFIG-STATUS                             00060600
060700             MOVE 'Y' TO WS-CONFIG-EOF-SW                         00060700
060800     END-EVALUATE.                                                00060800
060900     IF NOT WS-CONFIG-EOF                                         00060900
061000         PERFORM 620-PARSE-CONFIG-LINE                            00061000
061100     END-IF.                                                      00061100
061200                                                                  00061200
061300 620-PARSE-CONFIG-LINE.                                           00061300
061400     UNSTRING WS-CFG-LINE DELIMITED BY '='                        00061400
061500         INTO WS-CFG-KEY WS-CFG-VALUE.                            00061500
061600     EVALUATE WS-CFG-KEY                                          00061600
061700        WHEN 'worker.count'                                       00061700
061800             MOVE WS-CFG-VALUE TO WS-CFG-WORKER-COUNT             00061800
061900        WHEN 'backlog.capacity'                                   00061900
062000             MOVE WS-CFG-VALUE TO WS-CFG-BACKLOG-CAPACITY         00062000
062100        WHEN 'retry.limit'                                        00062100
062200             MOVE WS-CFG-VALUE TO WS-CFG-RETRY-LIMIT              00062200
062300        WHEN 'suspicious.claim.type'                              00062300
062400             MOVE WS-CFG-VALUE TO WS-CFG-SUSPICIOUS-TYPE          00062400
062500        WHEN 'suspicious.claim.amount'                            00062500
062600             MOVE WS-CFG-VALUE TO WS-CFG-SUSPICIOUS-AMOUNT        00062600
062700        WHEN 'suspicious.threshold'                               00062700
062800             MOVE WS-CFG-VALUE TO WS-CFG-SUSPICIOUS-THRESH        00062800
062900        WHEN 'suspicious.window.seconds'                          00062900
063000             MOVE WS-CFG-VALUE TO WS-CFG-WINDOW-SECONDS           00063000
063100        WHEN 'throttling.pause.ms'                                00063100
063200             MOVE WS-CFG-VALUE TO WS-CFG-THROTTLE-PAUSE-MS        00063200
063300        WHEN OTHER                                                00063300
063400             CONTINUE                                             00063400
063500     END-EVALUATE.                                                00063500
063600                                                                  00063600
063700***************************************************************** 00063700
063800*    FILE OPEN/CLOSE                                              00063800
063900***************************************************************** 00063900
064000 700-OPEN-FILES.                                                  00064000
064100     OPEN INPUT  CLAIMS-FILE                                      00064100
064200                 CONFIG-FILE                                      00064200
064300          OUTPUT AUDIT-LOG                                        00064300
064400                 SUMMARY-FILE                                     00064400
064500                 PERFORMANCE-FILE.                                00064500
064600     IF WS-CLAIMS-STATUS NOT = '00'                               00064600
064700       DISPLAY 'ERROR OPENING CLAIMS FILE. RC: ' WS-CLAIMS-STATUS 00064700
064800       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00064800
064900       MOVE 16 TO RETURN-CODE                                     00064900
065000       MOVE 'Y' TO WS-CLAIMS-EOF-SW                               00065000
065100     END-IF.                                                      00065100
065200     IF WS-CONFIG-STATUS NOT = '00'                               00065200
065300       DISPLAY 'ERROR OPENING CONFIG FILE. RC: ' WS-CONFIG-STATUS 00065300
065400       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'            00065400
065500       MOVE 16 TO RETURN-CODE                                     00065500
065600       MOVE 'Y' TO WS-CONFIG-EOF-SW                               00065600
065700     END-IF.                                                      00065700
065800                                                                  00065800
065900 790-CLOSE-FILES.                                                 00065900
066000     CLOSE CLAIMS-FILE                                            00066000
066100           CONFIG-FILE                                            00066100
066200           AUDIT-LOG                                              00066200
066300           SUMMARY-FILE                                           00066300
066400           PERFORMANCE-FILE.                                      00066400
066500                                                                  00066500
066600***************************************************************** 00066600
066700*    REPORTING - SUMMARYREPORTER                                  00066700
066800***************************************************************** 00066800
066900 800-BUILD-SUMMARY-REPORT.                                        00066900
067000     IF WS-TOTAL-INGESTED > 0                                     00067000
067100         COMPUTE WS-AVG-ATTEMPTS ROUNDED =                        00067100
067200                    WS-TOTAL-ATTEMPTS / WS-TOTAL-INGESTED         00067200
067300     END-IF.                                                      00067300
067400     MOVE WS-ELAPSED-SECONDS  TO WS-SUM-ELAPSED-ED.               00067400
067500     WRITE SUMMARY-REC FROM WS-SUM-LINE-1.                        00067500
067600     WRITE SUMMARY-REC FROM WS-SUM-LINE-ELAPSED.                  00067600
067700     WRITE SUMMARY-REC FROM WS-SUM-BLANK-LINE.                    00067700
067800     MOVE WS-CLAIM-COUNT      TO WS-SUM-TOTAL-ED.                 00067800
067900     WRITE SUMMARY-REC FROM WS-SUM-LINE-TOTAL.                    00067900
068000     MOVE WS-APPROVED-COUNT   TO WS-SUM-APPROVED-ED.              00068000
068100     WRITE SUMMARY-REC FROM WS-SUM-LINE-APPROVED.                 00068100
068200     MOVE WS-REJECTED-COUNT   TO WS-SUM-REJECTED-ED.              00068200
068300     WRITE SUMMARY-REC FROM WS-SUM-LINE-REJECTED.                 00068300
068400     MOVE WS-ESCALATED-COUNT  TO WS-SUM-ESCALATED-ED.             00068400
068500     WRITE SUMMARY-REC FROM WS-SUM-LINE-ESCALATED.                00068500
068600     WRITE SUMMARY-REC FROM WS-SUM-BLANK-LINE.                    00068600
068700     MOVE WS-SUSPICIOUS-COUNT TO WS-SUM-SUSPICIOUS-ED.            00068700
068800     WRITE SUMMARY-REC FROM WS-SUM-LINE-SUSPICIOUS.               00068800
068900     MOVE WS-TOTAL-AMOUNT-PAID TO WS-SUM-PAID-ED.                 00068900
069000     WRITE SUMMARY-REC FROM WS-SUM-LINE-PAID.                     00069000
069100     MOVE WS-AVG-ATTEMPTS     TO WS-SUM-AVG-ED.                   00069100
069200     WRITE SUMMARY-REC FROM WS-SUM-LINE-AVG-ATTEMPTS.             00069200
069300                                                                  00069300
069400 850-BUILD-PERFORMANCE-REPORT.                                    00069400
069500     COMPUTE WS-HALF-WORKERS = WS-CFG-WORKER-COUNT / 2.           00069500
069600     COMPUTE WS-SINGLE-THREAD-MS =                                00069600
069700                WS-ELAPSED-MS * (WS-HALF-WORKERS + 1).            00069700
069800     COMPUTE WS-SINGLE-THREAD-SEC ROUNDED =                       00069800
069900                WS-SINGLE-THREAD-MS / 1000.                       00069900
070000     IF WS-ELAPSED-MS > 0                                         00070000
070100         COMPUTE WS-PERFORMANCE-GAIN ROUNDED =                    00070100
070200                    WS-SINGLE-THREAD-MS / WS-ELAPSED-MS           00070200
070300     END-IF.                                                      00070300
070400     WRITE PERF-REC FROM WS-PERF-LINE-1.                          00070400
070500     WRITE PERF-REC FROM WS-PERF-BLANK-LINE.                      00070500
070600     WRITE PERF-REC FROM WS-PERF-LINE-CONFIG-HDR.                 00070600
070700     MOVE WS-CFG-WORKER-COUNT TO WS-PERF-WORKERS-ED.              00070700
070800     WRITE PERF-REC FROM WS-PERF-LINE-WORKERS.                    00070800
070900     MOVE WS-CFG-RETRY-LIMIT  TO WS-PERF-RETRY-ED.                00070900
071000     WRITE PERF-REC FROM WS-PERF-LINE-RETRY.                      00071000
071100     WRITE PERF-REC FROM WS-PERF-BLANK-LINE.                      00071100
071200     WRITE PERF-REC FROM WS-PERF-LINE-RESULTS-HDR.                00071200
071300     MOVE WS-SINGLE-THREAD-SEC TO WS-PERF-BASELINE-ED.            00071300
071400     WRITE PERF-REC FROM WS-PERF-LINE-BASELINE.                   00071400
071500     MOVE WS-CFG-WORKER-COUNT TO WS-PERF-CONC-WORKERS-ED.         00071500
071600     MOVE WS-ELAPSED-SECONDS  TO WS-PERF-CONC-RUNTIME-ED.         00071600
071700     WRITE PERF-REC FROM WS-PERF-LINE-CONCURRENT.                 00071700
071800     WRITE PERF-REC FROM WS-PERF-BLANK-LINE.                      00071800
071900     MOVE WS-PERFORMANCE-GAIN TO WS-PERF-GAIN-ED.                 00071900
072000     WRITE PERF-REC FROM WS-PERF-LINE-GAIN.                       00072000
072100                                                                  00072100
072200 870-COMPUTE-ELAPSED-TIME.                                        00072200
072300     COMPUTE WS-START-TOTAL-HSEC =                                00072300
072400         ((WS-START-HH * 60 + WS-START-MM) * 60 + WS-START-SS)    00072400
072500              * 100 + WS-START-HS.                                00072500
072600     COMPUTE WS-END-TOTAL-HSEC =                                  00072600
072700         ((WS-END-HH * 60 + WS-END-MM) * 60 + WS-END-SS)          00072700
072800              * 100 + WS-END-HS.                                  00072800
072900     COMPUTE WS-ELAPSED-HSEC = WS-END-TOTAL-HSEC                  00072900
073000                                 - WS-START-TOTAL-HSEC.           00073000
073100     IF WS-ELAPSED-HSEC < 0                                       00073100
073200         ADD 8640000 TO WS-ELAPSED-HSEC                           00073200
073300     END-IF.                                                      00073300
073400     COMPUTE WS-ELAPSED-SECONDS ROUNDED = WS-ELAPSED-HSEC / 100.  00073400
073500     COMPUTE WS-ELAPSED-MS = WS-ELAPSED-HSEC * 10.                00073500
